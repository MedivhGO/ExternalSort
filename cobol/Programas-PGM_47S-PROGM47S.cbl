000100  IDENTIFICATION DIVISION.
000110  PROGRAM-ID.    PROGM47S.
000120  AUTHOR.        M GIL SOSA.
000130  INSTALLATION.  DEPTO PROCESOS BATCH - CENTRO DE COMPUTOS.
000140  DATE-WRITTEN.  02/04/1989.
000150  DATE-COMPILED.
000160  SECURITY.      USO INTERNO - CONFIDENCIAL.
000170*
000180*****************************************************************
000190*                    CLASE SINCRONICA 47                        *
000200*                    ====================                        *
000210*   DRIVER DE FUSION DE CORRIDAS ORDENADAS.                      *
000220*   - LEE EL CATALOGO DE CORRIDAS (CATALOGO-CORRIDAS) DEJADO     *
000230*     POR PROGM46S, CON UNA ENTRADA POR CORRIDA GENERADA.        *
000240*   - AGRUPA LAS CORRIDAS VIGENTES DE A WS-MAX-FAN-IN (8) Y      *
000250*     LLAMA A LA RUTINA PGMFUCAF UNA VEZ POR GRUPO (ABANICO).    *
000260*   - SI EN UNA PASADA QUEDA UN SOLO GRUPO, ESE LLAMADO ES LA    *
000270*     FUSION FINAL Y GRABA DIRECTAMENTE SOBRE DDSALIDA; SI NO,   *
000280*     CADA GRUPO GENERA UNA CORRIDA INTERMEDIA (FUSnnnnn) QUE    *
000290*     ENTRA COMO INSUMO DE LA PASADA SIGUIENTE.                  *
000300*   - AL TERMINAR CADA GRUPO, BORRA (BEST-EFFORT) LAS CORRIDAS   *
000310*     DE ENTRADA YA CONSUMIDAS POR ESE GRUPO.                    *
000320*   - INFORMA LA CANTIDAD TOTAL DE REGISTROS GRABADOS Y EL       *
000330*     TOTAL DE CONTROL (SUMA DE IMPORTES) DE LA FUSION FINAL.    *
000340*****************************************************************
000350*    MANTENIMIENTO
000360*    1989-04-02 MGS -------- ALTA INICIAL DEL PROGRAMA (ABANICO
000370*               DE FUSION SOBRE LA RUTINA PGMFUCAF).
000380*    1998-09-01 LFB TKT#0725 REVISION Y99 - EL PROGRAMA NO MANEJA
000390*               FECHAS DIRECTAMENTE (SOLO NOMBRES DE CORRIDA Y
000400*               CONTADORES); SE CONFIRMA QUE NO REQUIERE CAMBIOS
000410*               POR EL CAMBIO DE SIGLO.
000420*    2001-09-02 MGS TKT#0844 SE ADAPTA AL ABANICO DE 8 CORRIDAS
000430*               POR LLAMADA (ANTES ERA DE A 2).
000440*    2004-05-19 RCV TKT#0921 SE DOCUMENTA WS-MODO-DISTINCT COMO
000450*               PARAMETRO GLOBAL DE LA FUSION, NO POR CORRIDA.
000460*    2009-08-03 RCV TKT#1066 SE AGREGA EL TOTAL DE CONTROL A LA
000470*               DISPLAY FINAL.
000480*    2013-10-09 RCV TKT#1205 SE AGREGA WS-MODO-SALIDA PARA QUE LA
000490*               FUSION FINAL PUEDA ABRIR EN EXTEND EN VEZ DE
000500*               OUTPUT (REPROCESO SIN PISAR LO YA GRABADO).
000510*    2016-02-18 LFB TKT#1322 SE AGREGA EL BORRADO BEST-EFFORT DE
000520*               LAS CORRIDAS CONSUMIDAS AL CIERRE DE CADA GRUPO.
000530*****************************************************************
000540*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000550  ENVIRONMENT DIVISION.
000560  CONFIGURATION SECTION.
000570*
000580  SPECIAL-NAMES.
000590      C01 IS TOP-OF-FORM.
000600*
000610  INPUT-OUTPUT SECTION.
000620  FILE-CONTROL.
000630*
000640      SELECT CATALOGO-CORRIDAS ASSIGN DDCATCOR
000650      ORGANIZATION IS LINE SEQUENTIAL
000660      FILE STATUS IS FS-CAT.
000670*
000680*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000690  DATA DIVISION.
000700  FILE SECTION.
000710*
000720  FD  CATALOGO-CORRIDAS
000730      BLOCK CONTAINS 0 RECORDS
000740      RECORDING MODE IS F.
000750  01  REG-CATALOGO.
000760      03  CAT-NOM-CORRIDA        PIC X(08).
000770      03  CAT-CANT-REGS          PIC 9(05).
000780      03  CAT-FILLER             PIC X(37).
000790*
000800  WORKING-STORAGE SECTION.
000810*========================*
000820*
000830*----------- ARCHIVOS -------------------------------------------
000840  77  FS-CAT                     PIC XX      VALUE SPACES.
000850  77  FS-CAT-NUM REDEFINES FS-CAT PIC 9(02).
000860*
000870*----------- TABLA DE CORRIDAS VIGENTES (GENERACION ACTUAL) -----
000880  77  WS-CANT-CORRIDAS           PIC 9(03) COMP VALUE ZEROS.
000890  77  WS-CANT-CORRIDAS-INIC      PIC 9(03) COMP VALUE ZEROS.
000900  01  WS-TAB-CORRIDAS.
000910      03  WS-ENT-CORRIDA OCCURS 200 TIMES.
000920          05  WS-NOM-CORRIDA     PIC X(08).
000930          05  WS-CANT-REGS       PIC 9(05).
000940  01  WS-TAB-CORRIDAS-INIC REDEFINES WS-TAB-CORRIDAS.
000950      03  FILLER                 PIC X(2600).
000960*
000970*----------- TABLA DE CORRIDAS DE LA PROXIMA GENERACION ---------
000980  77  WS-CANT-SIGTE              PIC 9(03) COMP VALUE ZEROS.
000990  01  WS-TAB-SIGUIENTE.
001000      03  WS-ENT-SIGTE OCCURS 200 TIMES.
001010          05  WS-NOM-SIGTE       PIC X(08).
001020          05  WS-CANT-SIGTE-REGS PIC 9(05).
001030  01  WS-TAB-SIGTE-INIC REDEFINES WS-TAB-SIGUIENTE.
001040      03  FILLER                 PIC X(2600).
001050*
001060*----------- CONTADORES Y SUBINDICES (COMP) ----------------------
001070  77  WS-MAX-FAN-IN               PIC 9(02) COMP VALUE 8.
001080  77  WS-INDICE                   PIC 9(03) COMP VALUE ZEROS.
001090  77  WS-IDX-GRUPO                 PIC 9(02) COMP VALUE ZEROS.
001100  77  WS-CANT-GRUPO-REAL            PIC 9(02) COMP VALUE ZEROS.
001110  77  WS-CANT-FUS                     PIC 9(05) COMP VALUE ZEROS.
001120  77  WS-IDX-BORRAR               PIC 9(02) COMP VALUE ZEROS.
001130  77  WS-TOTAL-GRABADOS          PIC 9(09) COMP VALUE ZEROS.
001140*
001150*----------- TOTAL DE CONTROL (SUMA DE IMPORTES) -----------------
001160  77  WS-TOTAL-HASH              PIC S9(9)V99 COMP-3 VALUE ZEROS.
001170*
001180*----------- SWITCHES DE CONTROL ---------------------------------
001190  77  WS-SW-FIN-CATALOGO         PIC X       VALUE 'N'.
001200      88  WS-FIN-CATALOGO                    VALUE 'Y'.
001210  77  WS-SW-PASADA-FINAL         PIC X       VALUE 'N'.
001220      88  WS-PASADA-FINAL                    VALUE 'Y'.
001230  77  WS-SW-TERMINADA            PIC X       VALUE 'N'.
001240      88  WS-FUSION-TERMINADA                VALUE 'Y'.
001250*
001260*----------- PARAMETROS DE OPERACION (VER MANTENIMIENTO TKT#1205
001270*            Y TKT#0921 - NO VIENE POR PARM, SE EDITA EN FUENTE -
001280  77  WS-MODO-SALIDA              PIC X       VALUE 'O'.
001290      88  WS-SALIDA-EXTEND                    VALUE 'E'.
001300  77  WS-MODO-DISTINCT            PIC X       VALUE 'S'.
001310*
001320*----------- NOMBRE DE CORRIDA INTERMEDIA DE FUSION (FUSnnnnn) ---
001330  01  WS-NOM-FUS-ARMADO.
001340      03  FILLER                 PIC X(03)   VALUE 'FUS'.
001350      03  WS-NOM-FUS-NUMERO      PIC 9(05).
001360  01  WS-NOM-FUS-REDEF REDEFINES WS-NOM-FUS-ARMADO
001370                           PIC X(08).
001380*
001390*----------- LLAMADO A LA RUTINA DE FUSION (PGMFUCAF) ------------
001400  77  WS-PGMFUS                  PIC X(08)   VALUE 'PGMFUCAF'.
001410*
001420  01  LK-COMUNICACION.
001430      03  LK-CANT-ARCHIVOS           PIC 9(02) COMP.
001440      03  LK-TABLA-ENTRADA.
001450          05  LK-NOM-ENTRADA OCCURS 8 TIMES PIC X(08).
001460      03  LK-NOM-SALIDA               PIC X(08).
001470      03  LK-MODO-SALIDA              PIC X.
001480          88  LK-SALIDA-EXTEND                  VALUE 'E'.
001490          88  LK-SALIDA-OUTPUT                  VALUE 'O'.
001500      03  LK-MODO-DISTINCT            PIC X.
001510          88  LK-DISTINCT-ACTIVO                VALUE 'S'.
001520      03  LK-CANT-GRABADOS            PIC 9(09) COMP.
001530      03  LK-HASH-TOTAL               PIC S9(9)V99 COMP-3.
001540      03  LK-RETORNO                  PIC XX.
001550*
001560*----------- AREA DE IMPRESION DEL RESUMEN FINAL -----------------
001570  01  WS-LINEA-RESUMEN.
001580      03  FILLER                  PIC X(20)  VALUE
001590          'CORRIDAS DE ENTRADA='.
001600      03  IMP-CANT-CORRIDAS       PIC ZZZ9.
001610      03  FILLER                  PIC X(40)  VALUE SPACES.
001620*
001630*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001640  PROCEDURE DIVISION.
001650*
001660  MAIN-PROGRAM-I.
001670*
001680      PERFORM 1000-INICIO-I     THRU 1000-INICIO-F.
001690      PERFORM 2000-LEER-CATALOGO-I THRU 2000-LEER-CATALOGO-F
001700         UNTIL WS-FIN-CATALOGO.
001710      MOVE WS-CANT-CORRIDAS TO WS-CANT-CORRIDAS-INIC.
001720      PERFORM 3000-UNA-PASADA-I THRU 3000-UNA-PASADA-F
001730         UNTIL WS-FUSION-TERMINADA.
001740      PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
001750*
001760  MAIN-PROGRAM-F. GOBACK.
001770*
001780*---- ABRE EL CATALOGO DE CORRIDAS GENERADO POR PROGM46S --------
001790  1000-INICIO-I.
001800*
001810      OPEN INPUT CATALOGO-CORRIDAS
001820*
001830      IF FS-CAT NOT = '00' THEN
001840         DISPLAY '* ERROR EN OPEN CATALOGO-CORRIDAS = '
001850                 FS-CAT-NUM
001860         MOVE 9999 TO RETURN-CODE
001870         SET WS-FIN-CATALOGO TO TRUE
001880      END-IF.
001890*
001900  1000-INICIO-F. EXIT.
001910*
001920*---- LEE UNA ENTRADA DEL CATALOGO Y LA AGREGA A LA TABLA --------
001930  2000-LEER-CATALOGO-I.
001940*
001950      READ CATALOGO-CORRIDAS
001960*
001970      EVALUATE FS-CAT
001980         WHEN '00'
001990            PERFORM 2020-GUARDAR-ENTRADA-I
002000            THRU 2020-GUARDAR-ENTRADA-F
002010         WHEN '10'
002020            SET WS-FIN-CATALOGO TO TRUE
002030         WHEN OTHER
002040            DISPLAY '* INVALID AREA - ERROR LECTURA CATALOGO = '
002050                    FS-CAT-NUM
002060            MOVE 9999 TO RETURN-CODE
002070            SET WS-FIN-CATALOGO TO TRUE
002080      END-EVALUATE.
002090*
002100  2000-LEER-CATALOGO-F. EXIT.
002110*
002120  2020-GUARDAR-ENTRADA-I.
002130*
002140      ADD 1 TO WS-CANT-CORRIDAS
002150      MOVE CAT-NOM-CORRIDA TO WS-NOM-CORRIDA (WS-CANT-CORRIDAS)
002160      MOVE CAT-CANT-REGS   TO WS-CANT-REGS   (WS-CANT-CORRIDAS).
002170*
002180  2020-GUARDAR-ENTRADA-F. EXIT.
002190*
002200*---- PROCESA UNA PASADA COMPLETA DEL ABANICO DE FUSION ----------
002210  3000-UNA-PASADA-I.
002220*
002230      MOVE ZEROS TO WS-CANT-SIGTE
002240      MOVE 1     TO WS-INDICE
002250*
002260      IF WS-CANT-CORRIDAS <= WS-MAX-FAN-IN THEN
002270         SET WS-PASADA-FINAL TO TRUE
002280      ELSE
002290         MOVE 'N' TO WS-SW-PASADA-FINAL
002300      END-IF
002310*
002320      PERFORM 3020-PROCESAR-GRUPO-I THRU 3020-PROCESAR-GRUPO-F
002330         UNTIL WS-INDICE > WS-CANT-CORRIDAS
002340*
002350      IF WS-PASADA-FINAL THEN
002360         SET WS-FUSION-TERMINADA TO TRUE
002370      ELSE
002380         MOVE WS-TAB-SIGUIENTE TO WS-TAB-CORRIDAS
002390         MOVE WS-CANT-SIGTE    TO WS-CANT-CORRIDAS
002400      END-IF.
002410*
002420  3000-UNA-PASADA-F. EXIT.
002430*
002440*---- ARMA UN GRUPO DE HASTA WS-MAX-FAN-IN CORRIDAS Y FUSIONA ----
002450  3020-PROCESAR-GRUPO-I.
002460*
002470      MOVE ZEROS TO LK-CANT-ARCHIVOS
002480      MOVE ZEROS TO WS-CANT-GRUPO-REAL
002490*
002500      PERFORM 3040-ARMAR-GRUPO-I THRU 3040-ARMAR-GRUPO-F
002510         VARYING WS-IDX-GRUPO FROM 1 BY 1
002520            UNTIL WS-IDX-GRUPO > WS-MAX-FAN-IN
002530               OR WS-INDICE > WS-CANT-CORRIDAS
002540*
002550      IF WS-PASADA-FINAL THEN
002560         MOVE 'DDSALIDA' TO LK-NOM-SALIDA
002570         MOVE WS-MODO-SALIDA TO LK-MODO-SALIDA
002580      ELSE
002590         ADD 1 TO WS-CANT-FUS
002600         MOVE WS-CANT-FUS TO WS-NOM-FUS-NUMERO
002610         MOVE WS-NOM-FUS-REDEF TO LK-NOM-SALIDA
002620         MOVE 'O' TO LK-MODO-SALIDA
002630      END-IF
002640*
002650      MOVE WS-MODO-DISTINCT TO LK-MODO-DISTINCT
002660*
002670      CALL WS-PGMFUS USING LK-COMUNICACION
002680*
002690      IF LK-RETORNO NOT = '00' THEN
002700         DISPLAY '* ERROR EN LA FUSION - LK-RETORNO = '
002710                 LK-RETORNO
002720         MOVE 9999 TO RETURN-CODE
002730         SET WS-PASADA-FINAL TO TRUE
002740      END-IF
002750*
002760      IF WS-PASADA-FINAL THEN
002770         MOVE LK-CANT-GRABADOS TO WS-TOTAL-GRABADOS
002780         MOVE LK-HASH-TOTAL    TO WS-TOTAL-HASH
002790      ELSE
002800         ADD 1 TO WS-CANT-SIGTE
002810         MOVE LK-NOM-SALIDA    TO WS-NOM-SIGTE (WS-CANT-SIGTE)
002820         MOVE LK-CANT-GRABADOS
002830                    TO WS-CANT-SIGTE-REGS (WS-CANT-SIGTE)
002840      END-IF
002850*
002860      PERFORM 3060-BORRAR-UNA-I THRU 3060-BORRAR-UNA-F
002870         VARYING WS-IDX-BORRAR FROM 1 BY 1
002880            UNTIL WS-IDX-BORRAR > WS-CANT-GRUPO-REAL.
002890*
002900  3020-PROCESAR-GRUPO-F. EXIT.
002910*
002920*---- COPIA UNA CORRIDA DE LA TABLA A LA TABLA LINKAGE DEL GRUPO -
002930  3040-ARMAR-GRUPO-I.
002940*
002950      ADD 1 TO LK-CANT-ARCHIVOS
002960      ADD 1 TO WS-CANT-GRUPO-REAL
002970      MOVE WS-NOM-CORRIDA (WS-INDICE)
002980                 TO LK-NOM-ENTRADA (WS-IDX-GRUPO)
002990      ADD 1 TO WS-INDICE.
003000*
003010  3040-ARMAR-GRUPO-F. EXIT.
003020*
003030*---- BORRA (BEST-EFFORT) UNA CORRIDA YA CONSUMIDA POR EL GRUPO --
003040  3060-BORRAR-UNA-I.
003050*
003060      CALL 'CBL_DELETE_FILE'
003070           USING LK-NOM-ENTRADA (WS-IDX-BORRAR).
003080*
003090  3060-BORRAR-UNA-F. EXIT.
003100*
003110*---- CIERRA EL CATALOGO Y MUESTRA EL RESUMEN DE LA FUSION -------
003120  9999-FINAL-I.
003130*
003140      CLOSE CATALOGO-CORRIDAS
003150*
003160      IF FS-CAT NOT = '00' AND FS-CAT NOT = '47' THEN
003170         DISPLAY '* ERROR CLOSE CATALOGO-CORRIDAS = ' FS-CAT-NUM
003180      END-IF
003190*
003200      MOVE WS-CANT-CORRIDAS-INIC TO IMP-CANT-CORRIDAS
003210      DISPLAY ' '
003220      DISPLAY '  PROGM47S - RESUMEN DE LA FUSION'
003230      DISPLAY '  ' WS-LINEA-RESUMEN
003240      DISPLAY '  REGISTROS GRABADOS EN SALIDA = '
003250              WS-TOTAL-GRABADOS
003260      DISPLAY '  TOTAL DE CONTROL (SUMA IMPORTES) = '
003270              WS-TOTAL-HASH.
003280*
003290  9999-FINAL-F. EXIT.
003300*
003310  END PROGRAM PROGM47S.

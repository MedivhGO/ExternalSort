000100  IDENTIFICATION DIVISION.
000110  PROGRAM-ID.    PGMFUCAF.
000120  AUTHOR.        M GIL SOSA.
000130  INSTALLATION.  DEPTO PROCESOS BATCH - CENTRO DE COMPUTOS.
000140  DATE-WRITTEN.  14/03/1989.
000150  DATE-COMPILED.
000160  SECURITY.      USO INTERNO - CONFIDENCIAL.
000170*
000180*****************************************************************
000190*          RUTINA DE FUSION PARA EL EJERCICIO CLASE 47          *
000200*                                                                *
000210*   - RECIBE POR LINKAGE HASTA 8 NOMBRES DE ARCHIVOS DE CORRIDA, *
000220*     YA ORDENADOS ASCENDENTE POR NUMERO DE CUENTA.              *
000230*   - ABRE TODOS LOS QUE RECIBE (LK-CANT-ARCHIVOS) Y LEE EL      *
000240*     PRIMER REGISTRO DE CADA UNO (CEBADO).                     *
000250*   - REPITE: ELIGE ENTRE LOS REGISTROS VIGENTES EL DE MENOR     *
000260*     NUMERO DE CUENTA, LO GRABA EN EL ARCHIVO DE SALIDA (SALVO  *
000270*     QUE SEA CLAVE REPETIDA RESPECTO DEL ULTIMO GRABADO Y EL    *
000280*     MODO DISTINCT ESTE ACTIVO) Y AVANZA ESA CORRIDA.           *
000290*   - DEVUELVE POR LINKAGE LA CANTIDAD GRABADA Y EL TOTAL DE     *
000300*     CONTROL (SUMA DE IMPORTES) DE ESTA LLAMADA.                *
000310*   - ESTA RUTINA SE USA TANTO PARA LAS FUSIONES INTERMEDIAS     *
000320*     COMO PARA LA FUSION FINAL; PROGM47S LA LLAMA UNA VEZ POR   *
000330*     CADA GRUPO DE CORRIDAS DEL ABANICO.                       *
000340*****************************************************************
000350*    MANTENIMIENTO
000360*    1989-03-14 MGS -------- ALTA INICIAL DE LA RUTINA (FUSION
000370*               DE 2 CORRIDAS UNICAMENTE).
000380*    1998-09-01 LFB TKT#0725 REVISION Y99 - LOS CAMPOS DE FECHA
000390*               RECIBIDOS VIA COPY SON AAAAMMDD DE 8 DIGITOS; SE
000400*               CONFIRMA QUE ESTA RUTINA NO REQUIERE CAMBIOS POR
000410*               EL CAMBIO DE SIGLO.
000420*    2001-09-02 MGS TKT#0844 SE GENERALIZA A 8 CORRIDAS POR
000430*               LLAMADA (ABANICO DE FUSION).
000440*    2004-05-19 RCV TKT#0921 SE AGREGA LA REGLA DISTINCT GLOBAL
000450*               (COMPARA CONTRA EL ULTIMO GRABADO, NO CONTRA EL
000460*               ANTERIOR DE UNA SOLA CORRIDA).
000470*    2009-08-03 RCV TKT#1066 SE AGREGA EL TOTAL DE CONTROL (SUMA
000480*               DE IMPORTES) COMO CIFRA DE CONTROL DE SALIDA.
000490*    2013-10-09 RCV TKT#1205 SE AGREGA LK-MODO-SALIDA PARA QUE LA
000500*               FUSION FINAL ABRA EN EXTEND EN VEZ DE OUTPUT.
000510*****************************************************************
000520*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000530  ENVIRONMENT DIVISION.
000540  CONFIGURATION SECTION.
000550  SOURCE-COMPUTER. IBM-370.
000560  OBJECT-COMPUTER. IBM-370.
000570  SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000580  INPUT-OUTPUT SECTION.
000590  FILE-CONTROL.
000600*
000610      SELECT CORRIDA-01 ASSIGN DYNAMIC WS-NOM-ENT-01
000620      ORGANIZATION IS LINE SEQUENTIAL
000630      FILE STATUS IS WS-FS-ENT-01.
000640      SELECT CORRIDA-02 ASSIGN DYNAMIC WS-NOM-ENT-02
000650      ORGANIZATION IS LINE SEQUENTIAL
000660      FILE STATUS IS WS-FS-ENT-02.
000670      SELECT CORRIDA-03 ASSIGN DYNAMIC WS-NOM-ENT-03
000680      ORGANIZATION IS LINE SEQUENTIAL
000690      FILE STATUS IS WS-FS-ENT-03.
000700      SELECT CORRIDA-04 ASSIGN DYNAMIC WS-NOM-ENT-04
000710      ORGANIZATION IS LINE SEQUENTIAL
000720      FILE STATUS IS WS-FS-ENT-04.
000730      SELECT CORRIDA-05 ASSIGN DYNAMIC WS-NOM-ENT-05
000740      ORGANIZATION IS LINE SEQUENTIAL
000750      FILE STATUS IS WS-FS-ENT-05.
000760      SELECT CORRIDA-06 ASSIGN DYNAMIC WS-NOM-ENT-06
000770      ORGANIZATION IS LINE SEQUENTIAL
000780      FILE STATUS IS WS-FS-ENT-06.
000790      SELECT CORRIDA-07 ASSIGN DYNAMIC WS-NOM-ENT-07
000800      ORGANIZATION IS LINE SEQUENTIAL
000810      FILE STATUS IS WS-FS-ENT-07.
000820      SELECT CORRIDA-08 ASSIGN DYNAMIC WS-NOM-ENT-08
000830      ORGANIZATION IS LINE SEQUENTIAL
000840      FILE STATUS IS WS-FS-ENT-08.
000850*
000860      SELECT SALIDA-FUS ASSIGN DYNAMIC WS-NOM-SALIDA
000870      ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS FS-SAL.
000880*
000890*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000900  DATA DIVISION.
000910  FILE SECTION.
000920*
000930  FD  CORRIDA-01 BLOCK CONTAINS 0 RECORDS RECORDING MODE IS F.
000940  01  REG-CORR-01                PIC X(45).
000950  FD  CORRIDA-02 BLOCK CONTAINS 0 RECORDS RECORDING MODE IS F.
000960  01  REG-CORR-02                PIC X(45).
000970  FD  CORRIDA-03 BLOCK CONTAINS 0 RECORDS RECORDING MODE IS F.
000980  01  REG-CORR-03                PIC X(45).
000990  FD  CORRIDA-04 BLOCK CONTAINS 0 RECORDS RECORDING MODE IS F.
001000  01  REG-CORR-04                PIC X(45).
001010  FD  CORRIDA-05 BLOCK CONTAINS 0 RECORDS RECORDING MODE IS F.
001020  01  REG-CORR-05                PIC X(45).
001030  FD  CORRIDA-06 BLOCK CONTAINS 0 RECORDS RECORDING MODE IS F.
001040  01  REG-CORR-06                PIC X(45).
001050  FD  CORRIDA-07 BLOCK CONTAINS 0 RECORDS RECORDING MODE IS F.
001060  01  REG-CORR-07                PIC X(45).
001070  FD  CORRIDA-08 BLOCK CONTAINS 0 RECORDS RECORDING MODE IS F.
001080  01  REG-CORR-08                PIC X(45).
001090*
001100  FD  SALIDA-FUS BLOCK CONTAINS 0 RECORDS RECORDING MODE IS F.
001110  01  REG-SALIDA-FUS              PIC X(45).
001120*
001130  WORKING-STORAGE SECTION.
001140*========================*
001150*
001160*----------- LIMITE DE ABANICO DE FUSION (8 CORRIDAS POR CALL) --
001170  77  WS-MAX-FAN-IN                PIC 9(02) COMP  VALUE 8.
001180*
001190*----------- NOMBRE Y ESTADO DE CADA UNA DE LAS 8 CORRIDAS ------
001200*    (UN FD POR CORRIDA; NO SE PUEDE ARMAR UNA TABLA DE FD, POR
001210*     LO QUE EL NOMBRE Y EL FILE STATUS DE CADA UNA VAN SUELTOS)
001220  77  WS-NOM-ENT-01                PIC X(08)    VALUE SPACES.
001230  77  WS-NOM-ENT-02                PIC X(08)    VALUE SPACES.
001240  77  WS-NOM-ENT-03                PIC X(08)    VALUE SPACES.
001250  77  WS-NOM-ENT-04                PIC X(08)    VALUE SPACES.
001260  77  WS-NOM-ENT-05                PIC X(08)    VALUE SPACES.
001270  77  WS-NOM-ENT-06                PIC X(08)    VALUE SPACES.
001280  77  WS-NOM-ENT-07                PIC X(08)    VALUE SPACES.
001290  77  WS-NOM-ENT-08                PIC X(08)    VALUE SPACES.
001300*
001310  77  WS-FS-ENT-01                 PIC XX       VALUE SPACES.
001320  77  WS-FS-ENT-02                 PIC XX       VALUE SPACES.
001330  77  WS-FS-ENT-03                 PIC XX       VALUE SPACES.
001340  77  WS-FS-ENT-04                 PIC XX       VALUE SPACES.
001350  77  WS-FS-ENT-05                 PIC XX       VALUE SPACES.
001360  77  WS-FS-ENT-06                 PIC XX       VALUE SPACES.
001370  77  WS-FS-ENT-07                 PIC XX       VALUE SPACES.
001380  77  WS-FS-ENT-08                 PIC XX       VALUE SPACES.
001390*
001400  77  WS-FS-ACTUAL                 PIC XX       VALUE SPACES.
001410  77  WS-FS-ACTUAL-NUM REDEFINES WS-FS-ACTUAL    PIC 9(02).
001420  77  WS-NOM-SALIDA                PIC X(08)    VALUE SPACES.
001430  77  FS-SAL                       PIC XX       VALUE SPACES.
001440*
001450*----------- BUFFERS DE REGISTRO VIGENTE, UNO POR CORRIDA -------
001460*    (SE DESARMA EL COPY EN 8 COPIAS PLANAS, IGUAL QUE EL FD Y
001470*     EL FILE STATUS, PARA NO ANIDAR NIVELES DENTRO DE LA TABLA)
001480      COPY CPTRXREG REPLACING ==REG-TRANSACCION==
001490          BY ==TX-BUFFER-01==.
001500      COPY CPTRXREG REPLACING ==REG-TRANSACCION==
001510          BY ==TX-BUFFER-02==.
001520      COPY CPTRXREG REPLACING ==REG-TRANSACCION==
001530          BY ==TX-BUFFER-03==.
001540      COPY CPTRXREG REPLACING ==REG-TRANSACCION==
001550          BY ==TX-BUFFER-04==.
001560      COPY CPTRXREG REPLACING ==REG-TRANSACCION==
001570          BY ==TX-BUFFER-05==.
001580      COPY CPTRXREG REPLACING ==REG-TRANSACCION==
001590          BY ==TX-BUFFER-06==.
001600      COPY CPTRXREG REPLACING ==REG-TRANSACCION==
001610          BY ==TX-BUFFER-07==.
001620      COPY CPTRXREG REPLACING ==REG-TRANSACCION==
001630          BY ==TX-BUFFER-08==.
001640*
001650*----------- REGISTRO ELEGIDO EN LA PASADA DE COMPARACION -------
001660      COPY CPTRXREG REPLACING ==REG-TRANSACCION==
001670          BY ==WS-REG-ELEGIDO==.
001680*
001690*----------- ULTIMO REGISTRO GRABADO EN LA SALIDA (DISTINCT) ----
001700      COPY CPTRXREG REPLACING ==REG-TRANSACCION==
001710          BY ==WS-ULT-GRABADO==.
001720  01  WS-ULT-GRABADO-ALT REDEFINES WS-ULT-GRABADO.
001730      03  FILLER                   PIC X(45).
001740*
001750*----------- TABLA DE CLAVE VIGENTE Y BANDERA DE AGOTADO --------
001760  01  WS-TAB-CORRIDAS.
001770      03  WS-ENT OCCURS 8 TIMES.
001780          05  WS-EOF-ENT           PIC X        VALUE 'N'.
001790              88  WS-ENT-AGOTADA                VALUE 'Y'.
001800          05  WS-CLAVE-ENT         PIC 9(08)    VALUE ZEROS.
001810  01  WS-TAB-CORRIDAS-INIC REDEFINES WS-TAB-CORRIDAS.
001820      03  FILLER                   PIC X(72).
001830*
001840  77  WS-INDICE                    PIC 9(02) COMP VALUE ZEROS.
001850  77  WS-INDICE-MENOR              PIC 9(02) COMP VALUE ZEROS.
001860  77  WS-CANT-AGOTADAS             PIC 9(02) COMP VALUE ZEROS.
001870  77  WS-TODAS-AGOTADAS            PIC X     VALUE 'N'.
001880      88  WS-FUSION-COMPLETA                  VALUE 'Y'.
001890*
001900  77  WS-PRIMERA-SALIDA             PIC X     VALUE 'S'.
001910      88  WS-HUBO-SALIDA-PREVIA               VALUE 'N'.
001920*
001930*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001940  LINKAGE SECTION.
001950*
001960  01  LK-COMUNICACION.
001970      03  LK-CANT-ARCHIVOS           PIC 9(02) COMP.
001980      03  LK-TABLA-ENTRADA.
001990          05  LK-NOM-ENTRADA OCCURS 8 TIMES    PIC X(08).
002000      03  LK-NOM-SALIDA               PIC X(08).
002010      03  LK-MODO-SALIDA              PIC X.
002020          88  LK-SALIDA-EXTEND                 VALUE 'E'.
002030          88  LK-SALIDA-OUTPUT                 VALUE 'O'.
002040      03  LK-MODO-DISTINCT            PIC X.
002050          88  LK-DISTINCT-ACTIVO                VALUE 'S'.
002060      03  LK-CANT-GRABADOS            PIC 9(09) COMP.
002070      03  LK-HASH-TOTAL               PIC S9(9)V99 COMP-3.
002080      03  LK-RETORNO                  PIC XX.
002090*
002100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002110  PROCEDURE DIVISION USING LK-COMUNICACION.
002120*
002130  MAIN-RUTINA-I.
002140*
002150      MOVE SPACES TO WS-TAB-CORRIDAS-INIC
002160      PERFORM 1000-INICIO-I        THRU 1000-INICIO-F
002170      IF LK-RETORNO = '00' THEN
002180         PERFORM 2000-FUSIONAR-I   THRU 2000-FUSIONAR-F
002190                        UNTIL WS-FUSION-COMPLETA
002200                         OR LK-RETORNO NOT = '00'
002210      END-IF
002220      PERFORM 9999-FINAL-I         THRU 9999-FINAL-F.
002230*
002240  MAIN-RUTINA-F. GOBACK.
002250*
002260*--------------------------------------------------------------
002270  1000-INICIO-I.
002280*
002290      MOVE '00' TO LK-RETORNO
002300      MOVE ZEROS TO LK-CANT-GRABADOS
002310      MOVE ZEROS TO LK-HASH-TOTAL
002320      MOVE 'S' TO WS-PRIMERA-SALIDA
002330*
002340      PERFORM 1020-ABRIR-Y-CEBAR-I THRU 1020-ABRIR-Y-CEBAR-F
002350         VARYING WS-INDICE FROM 1 BY 1
002360            UNTIL WS-INDICE > LK-CANT-ARCHIVOS
002370*
002380      MOVE LK-NOM-SALIDA TO WS-NOM-SALIDA
002390      IF LK-SALIDA-EXTEND THEN
002400         OPEN EXTEND SALIDA-FUS
002410      ELSE
002420         OPEN OUTPUT SALIDA-FUS
002430      END-IF
002440      IF FS-SAL IS NOT EQUAL '00' THEN
002450         DISPLAY '* ERROR EN OPEN SALIDA-FUS = ' FS-SAL
002460         MOVE '90' TO LK-RETORNO
002470      END-IF.
002480*
002490  1000-INICIO-F. EXIT.
002500*
002510*---- ABRE UNA CORRIDA Y LEE SU PRIMER REGISTRO (CEBADO) --------
002520  1020-ABRIR-Y-CEBAR-I.
002530*
002540      MOVE 'N' TO WS-EOF-ENT (WS-INDICE)
002550      PERFORM 1050-FIJAR-NOMBRE-I THRU 1050-FIJAR-NOMBRE-F
002560      PERFORM 1100-ABRIR-UNA-I    THRU 1100-ABRIR-UNA-F
002570      IF LK-RETORNO = '00' THEN
002580         PERFORM 2100-LEER-UNA-I THRU 2100-LEER-UNA-F
002590      END-IF.
002600*
002610  1020-ABRIR-Y-CEBAR-F. EXIT.
002620*
002630*---- COPIA EL NOMBRE RECIBIDO POR LINKAGE AL AREA DEL FD -------
002640  1050-FIJAR-NOMBRE-I.
002650*
002660      EVALUATE WS-INDICE
002670         WHEN 1 MOVE LK-NOM-ENTRADA (1) TO WS-NOM-ENT-01
002680         WHEN 2 MOVE LK-NOM-ENTRADA (2) TO WS-NOM-ENT-02
002690         WHEN 3 MOVE LK-NOM-ENTRADA (3) TO WS-NOM-ENT-03
002700         WHEN 4 MOVE LK-NOM-ENTRADA (4) TO WS-NOM-ENT-04
002710         WHEN 5 MOVE LK-NOM-ENTRADA (5) TO WS-NOM-ENT-05
002720         WHEN 6 MOVE LK-NOM-ENTRADA (6) TO WS-NOM-ENT-06
002730         WHEN 7 MOVE LK-NOM-ENTRADA (7) TO WS-NOM-ENT-07
002740         WHEN 8 MOVE LK-NOM-ENTRADA (8) TO WS-NOM-ENT-08
002750      END-EVALUATE.
002760*
002770  1050-FIJAR-NOMBRE-F. EXIT.
002780*
002790*---- ABRE LA CORRIDA DE ENTRADA CORRESPONDIENTE AL INDICE ------
002800  1100-ABRIR-UNA-I.
002810*
002820      EVALUATE WS-INDICE
002830         WHEN 1 OPEN INPUT CORRIDA-01
002840                MOVE WS-FS-ENT-01 TO WS-FS-ACTUAL
002850         WHEN 2 OPEN INPUT CORRIDA-02
002860                MOVE WS-FS-ENT-02 TO WS-FS-ACTUAL
002870         WHEN 3 OPEN INPUT CORRIDA-03
002880                MOVE WS-FS-ENT-03 TO WS-FS-ACTUAL
002890         WHEN 4 OPEN INPUT CORRIDA-04
002900                MOVE WS-FS-ENT-04 TO WS-FS-ACTUAL
002910         WHEN 5 OPEN INPUT CORRIDA-05
002920                MOVE WS-FS-ENT-05 TO WS-FS-ACTUAL
002930         WHEN 6 OPEN INPUT CORRIDA-06
002940                MOVE WS-FS-ENT-06 TO WS-FS-ACTUAL
002950         WHEN 7 OPEN INPUT CORRIDA-07
002960                MOVE WS-FS-ENT-07 TO WS-FS-ACTUAL
002970         WHEN 8 OPEN INPUT CORRIDA-08
002980                MOVE WS-FS-ENT-08 TO WS-FS-ACTUAL
002990      END-EVALUATE
003000*
003010      IF WS-FS-ACTUAL IS NOT EQUAL '00' THEN
003020         DISPLAY '* ERROR EN OPEN CORRIDA INDICE ' WS-INDICE
003030                 ' = ' WS-FS-ACTUAL-NUM
003040         MOVE '91' TO LK-RETORNO
003050      END-IF.
003060*
003070  1100-ABRIR-UNA-F. EXIT.
003080*
003090*---- LEE EL SIGUIENTE REGISTRO DE LA CORRIDA Y SU CLAVE --------
003100  2100-LEER-UNA-I.
003110*
003120      EVALUATE WS-INDICE
003130         WHEN 1 READ CORRIDA-01 INTO TX-BUFFER-01
003140                MOVE WS-FS-ENT-01 TO WS-FS-ACTUAL
003150         WHEN 2 READ CORRIDA-02 INTO TX-BUFFER-02
003160                MOVE WS-FS-ENT-02 TO WS-FS-ACTUAL
003170         WHEN 3 READ CORRIDA-03 INTO TX-BUFFER-03
003180                MOVE WS-FS-ENT-03 TO WS-FS-ACTUAL
003190         WHEN 4 READ CORRIDA-04 INTO TX-BUFFER-04
003200                MOVE WS-FS-ENT-04 TO WS-FS-ACTUAL
003210         WHEN 5 READ CORRIDA-05 INTO TX-BUFFER-05
003220                MOVE WS-FS-ENT-05 TO WS-FS-ACTUAL
003230         WHEN 6 READ CORRIDA-06 INTO TX-BUFFER-06
003240                MOVE WS-FS-ENT-06 TO WS-FS-ACTUAL
003250         WHEN 7 READ CORRIDA-07 INTO TX-BUFFER-07
003260                MOVE WS-FS-ENT-07 TO WS-FS-ACTUAL
003270         WHEN 8 READ CORRIDA-08 INTO TX-BUFFER-08
003280                MOVE WS-FS-ENT-08 TO WS-FS-ACTUAL
003290      END-EVALUATE
003300*
003310      EVALUATE WS-FS-ACTUAL
003320         WHEN '00'
003330            PERFORM 2150-FIJAR-CLAVE-I THRU 2150-FIJAR-CLAVE-F
003340         WHEN '10'
003350            SET WS-ENT-AGOTADA (WS-INDICE) TO TRUE
003360            PERFORM 1200-CERRAR-UNA-I THRU 1200-CERRAR-UNA-F
003370         WHEN OTHER
003380            DISPLAY '* INVALID AREA - ERROR LECTURA CORRIDA '
003390                    WS-INDICE ' = ' WS-FS-ACTUAL-NUM
003400            MOVE '92' TO LK-RETORNO
003410      END-EVALUATE.
003420*
003430  2100-LEER-UNA-F. EXIT.
003440*
003450*---- COPIA LA CLAVE DEL BUFFER RECIEN LEIDO A LA TABLA ---------
003460  2150-FIJAR-CLAVE-I.
003470*
003480      EVALUATE WS-INDICE
003490         WHEN 1 MOVE TX-NRO-CUENTA OF TX-BUFFER-01
003500                                   TO WS-CLAVE-ENT (1)
003510         WHEN 2 MOVE TX-NRO-CUENTA OF TX-BUFFER-02
003520                                   TO WS-CLAVE-ENT (2)
003530         WHEN 3 MOVE TX-NRO-CUENTA OF TX-BUFFER-03
003540                                   TO WS-CLAVE-ENT (3)
003550         WHEN 4 MOVE TX-NRO-CUENTA OF TX-BUFFER-04
003560                                   TO WS-CLAVE-ENT (4)
003570         WHEN 5 MOVE TX-NRO-CUENTA OF TX-BUFFER-05
003580                                   TO WS-CLAVE-ENT (5)
003590         WHEN 6 MOVE TX-NRO-CUENTA OF TX-BUFFER-06
003600                                   TO WS-CLAVE-ENT (6)
003610         WHEN 7 MOVE TX-NRO-CUENTA OF TX-BUFFER-07
003620                                   TO WS-CLAVE-ENT (7)
003630         WHEN 8 MOVE TX-NRO-CUENTA OF TX-BUFFER-08
003640                                   TO WS-CLAVE-ENT (8)
003650      END-EVALUATE.
003660*
003670  2150-FIJAR-CLAVE-F. EXIT.
003680*
003690*---- CIERRA LA CORRIDA QUE LLEGO A FIN DE ARCHIVO --------------
003700  1200-CERRAR-UNA-I.
003710*
003720      EVALUATE WS-INDICE
003730         WHEN 1  CLOSE CORRIDA-01
003740         WHEN 2  CLOSE CORRIDA-02
003750         WHEN 3  CLOSE CORRIDA-03
003760         WHEN 4  CLOSE CORRIDA-04
003770         WHEN 5  CLOSE CORRIDA-05
003780         WHEN 6  CLOSE CORRIDA-06
003790         WHEN 7  CLOSE CORRIDA-07
003800         WHEN 8  CLOSE CORRIDA-08
003810      END-EVALUATE.
003820*
003830  1200-CERRAR-UNA-F. EXIT.
003840*
003850*---- ELIGE LA CORRIDA VIGENTE CON MENOR NUMERO DE CUENTA -------
003860  2000-FUSIONAR-I.
003870*
003880      MOVE ZEROS TO WS-INDICE-MENOR
003890      PERFORM 2020-COMPARAR-UNA-I THRU 2020-COMPARAR-UNA-F
003900         VARYING WS-INDICE FROM 1 BY 1
003910            UNTIL WS-INDICE > LK-CANT-ARCHIVOS
003920*
003930      IF WS-INDICE-MENOR = ZEROS THEN
003940         DISPLAY '* INVALID AREA - SIN CORRIDA VIGENTE A ELEGIR'
003950         MOVE '93' TO LK-RETORNO
003960      ELSE
003970         PERFORM 2170-TOMAR-ELEGIDO-I THRU 2170-TOMAR-ELEGIDO-F
003980         PERFORM 2200-GRABAR-O-SALTAR-I
003990                 THRU 2200-GRABAR-O-SALTAR-F
004000         MOVE WS-INDICE-MENOR TO WS-INDICE
004010         PERFORM 2100-LEER-UNA-I THRU 2100-LEER-UNA-F
004020         PERFORM 2300-VERIFICAR-FIN-I THRU 2300-VERIFICAR-FIN-F
004030      END-IF.
004040*
004050  2000-FUSIONAR-F. EXIT.
004060*
004070*---- COMPARA LA CLAVE VIGENTE DE UNA CORRIDA CONTRA LA MENOR ---
004080  2020-COMPARAR-UNA-I.
004090*
004100      IF NOT WS-ENT-AGOTADA (WS-INDICE) THEN
004110         IF WS-INDICE-MENOR = ZEROS THEN
004120            MOVE WS-INDICE TO WS-INDICE-MENOR
004130         ELSE
004140            IF WS-CLAVE-ENT (WS-INDICE) <
004150               WS-CLAVE-ENT (WS-INDICE-MENOR) THEN
004160               MOVE WS-INDICE TO WS-INDICE-MENOR
004170            END-IF
004180         END-IF
004190      END-IF.
004200*
004210  2020-COMPARAR-UNA-F. EXIT.
004220*
004230*---- COPIA EL BUFFER GANADOR AL AREA DE REGISTRO ELEGIDO -------
004240  2170-TOMAR-ELEGIDO-I.
004250*
004260      EVALUATE WS-INDICE-MENOR
004270         WHEN 1 MOVE TX-BUFFER-01 TO WS-REG-ELEGIDO
004280         WHEN 2 MOVE TX-BUFFER-02 TO WS-REG-ELEGIDO
004290         WHEN 3 MOVE TX-BUFFER-03 TO WS-REG-ELEGIDO
004300         WHEN 4 MOVE TX-BUFFER-04 TO WS-REG-ELEGIDO
004310         WHEN 5 MOVE TX-BUFFER-05 TO WS-REG-ELEGIDO
004320         WHEN 6 MOVE TX-BUFFER-06 TO WS-REG-ELEGIDO
004330         WHEN 7 MOVE TX-BUFFER-07 TO WS-REG-ELEGIDO
004340         WHEN 8 MOVE TX-BUFFER-08 TO WS-REG-ELEGIDO
004350      END-EVALUATE.
004360*
004370  2170-TOMAR-ELEGIDO-F. EXIT.
004380*
004390*---- GRABA EL REGISTRO ELEGIDO, SALVO QUE SEA CLAVE REPETIDA ---
004400  2200-GRABAR-O-SALTAR-I.
004410*
004420      IF LK-DISTINCT-ACTIVO
004430         AND WS-HUBO-SALIDA-PREVIA
004440         AND TX-NRO-CUENTA OF WS-REG-ELEGIDO =
004450             TX-NRO-CUENTA OF WS-ULT-GRABADO THEN
004460         DISPLAY '* AVISO - CLAVE DUPLICADA OMITIDA, CTA='
004470                 TX-NRO-CUENTA OF WS-REG-ELEGIDO
004480      ELSE
004490         MOVE WS-REG-ELEGIDO TO WS-ULT-GRABADO
004500         MOVE 'N' TO WS-PRIMERA-SALIDA
004510         WRITE REG-SALIDA-FUS FROM WS-ULT-GRABADO
004520         IF FS-SAL IS NOT EQUAL '00' THEN
004530            DISPLAY '* ERROR EN WRITE SALIDA-FUS = ' FS-SAL
004540            MOVE '94' TO LK-RETORNO
004550         ELSE
004560            ADD 1 TO LK-CANT-GRABADOS
004570            ADD TX-IMPORTE OF WS-ULT-GRABADO TO LK-HASH-TOTAL
004580         END-IF
004590      END-IF.
004600*
004610  2200-GRABAR-O-SALTAR-F. EXIT.
004620*
004630*---- ACTUALIZA LA BANDERA DE FUSION COMPLETA -------------------
004640  2300-VERIFICAR-FIN-I.
004650*
004660      MOVE ZEROS TO WS-CANT-AGOTADAS
004670      PERFORM 2320-CONTAR-AGOTADA-I THRU 2320-CONTAR-AGOTADA-F
004680         VARYING WS-INDICE FROM 1 BY 1
004690            UNTIL WS-INDICE > LK-CANT-ARCHIVOS
004700*
004710      IF WS-CANT-AGOTADAS = LK-CANT-ARCHIVOS THEN
004720         SET WS-FUSION-COMPLETA TO TRUE
004730      ELSE
004740         MOVE 'N' TO WS-TODAS-AGOTADAS
004750      END-IF.
004760*
004770  2300-VERIFICAR-FIN-F. EXIT.
004780*
004790  2320-CONTAR-AGOTADA-I.
004800*
004810      IF WS-ENT-AGOTADA (WS-INDICE) THEN
004820         ADD 1 TO WS-CANT-AGOTADAS
004830      END-IF.
004840*
004850  2320-CONTAR-AGOTADA-F. EXIT.
004860*
004870*--------------------------------------------------------------
004880  9999-FINAL-I.
004890*
004900      PERFORM 9980-CERRAR-SI-ABIERTA-I
004910         THRU 9980-CERRAR-SI-ABIERTA-F
004920         VARYING WS-INDICE FROM 1 BY 1
004930            UNTIL WS-INDICE > LK-CANT-ARCHIVOS
004940*
004950      CLOSE SALIDA-FUS
004960      IF FS-SAL IS NOT EQUAL '00' THEN
004970         DISPLAY '* ERROR EN CLOSE SALIDA-FUS = ' FS-SAL
004980      END-IF
004990      DISPLAY '* FUSION - GRABADOS  = ' LK-CANT-GRABADOS
005000      DISPLAY '* FUSION - ULT.GRAB. = ' WS-ULT-GRABADO-ALT.
005010*
005020  9999-FINAL-F. EXIT.
005030*
005040  9980-CERRAR-SI-ABIERTA-I.
005050*
005060      IF NOT WS-ENT-AGOTADA (WS-INDICE) THEN
005070         PERFORM 1200-CERRAR-UNA-I THRU 1200-CERRAR-UNA-F
005080      END-IF.
005090*
005100  9980-CERRAR-SI-ABIERTA-F. EXIT.
005110*
005120  END PROGRAM PGMFUCAF.

000100*****************************************************************
000110*    COPY-LIBRO  CPTRXREG                                       *
000120*    LAYOUT REGISTRO DE TRANSACCION DE CUENTA                   *
000130*    USADO POR: ENTRADA SIN ORDENAR, ARCHIVOS DE CORRIDA,        *
000140*               ARCHIVOS INTERMEDIOS Y SALIDA ORDENADA FINAL     *
000150*    LARGO REGISTRO = 45 BYTES                                  *
000160*****************************************************************
000170*    MANTENIMIENTO
000180*    1987-08-20 RCV -------- ALTA INICIAL DEL LAYOUT (PARA
000190*               PROGM46S - GENERADOR DE CORRIDAS).
000200*****************************************************************
000210  01  REG-TRANSACCION.
000220*        POSICION RELATIVA (01:08) NUMERO DE CUENTA - CLAVE
000230*        DE ORDENAMIENTO ASCENDENTE DEL UTILITARIO.
000240      03  TX-NRO-CUENTA        PIC 9(08)        VALUE ZEROS.
000250*        POSICION RELATIVA (09:08) FECHA DEL MOVIMIENTO AAAAMMDD.
000260      03  TX-FECHA-MOV         PIC 9(08)        VALUE ZEROS.
000270*        POSICION RELATIVA (17:09) IMPORTE DEL MOVIMIENTO, ZONA
000280*        DECIMAL CON SIGNO SOBREIMPRESO (SIN EMPAQUETAR).
000290      03  TX-IMPORTE           PIC S9(7)V99     VALUE ZEROS.
000300*        POSICION RELATIVA (26:20) DESCRIPCION LIBRE DEL
000310*        MOVIMIENTO, ULTIMA POSICION DEL REGISTRO (45 BYTES).
000320      03  TX-DESCRIPCION       PIC X(20)        VALUE SPACES.

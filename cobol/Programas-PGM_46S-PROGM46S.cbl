000100  IDENTIFICATION DIVISION.
000110  PROGRAM-ID.    PROGM46S.
000120  AUTHOR.        R CABANAS VEGA.
000130  INSTALLATION.  DEPTO PROCESOS BATCH - CENTRO DE COMPUTOS.
000140  DATE-WRITTEN.  02/09/1987.
000150  DATE-COMPILED.
000160  SECURITY.      USO INTERNO - CONFIDENCIAL.
000170*
000180*****************************************************************
000190*                    CLASE SINCRONICA 46                        *
000200*                    ====================                        *
000210*   GENERADOR DE CORRIDAS ORDENADAS.                             *
000220*   - LEE EL ARCHIVO DE TRANSACCIONES SIN ORDENAR (ENTRADA).     *
000230*   - SALTEA LOS PRIMEROS WS-CANT-ENCABEZADOS REGISTROS.         *
000240*   - ACUMULA LOS REGISTROS EN UNA TABLA DE MEMORIA (BLOQUE) DE  *
000250*     CAPACIDAD FIJA Y, AL LLENARSE (O AL LLEGAR A FIN DE        *
000260*     ARCHIVO), LA ORDENA ASCENDENTE POR NUMERO DE CUENTA.       *
000270*   - GRABA CADA BLOQUE ORDENADO EN UN NUEVO ARCHIVO DE CORRIDA  *
000280*     NUMERADO SECUENCIALMENTE (CORR0001, CORR0002, ...).        *
000290*   - SI EL MODO DISTINCT ESTA ACTIVO, DESCARTA DENTRO DE        *
000300*     BLOQUE LOS REGISTROS CON CLAVE REPETIDA (SE CONSERVA SOLO  *
000310*     EL PRIMERO) Y AVISA POR PANTALLA.                          *
000320*   - DEJA UN CATALOGO DE CORRIDAS (CATALOGO-CORRIDAS) PARA      *
000330*     EL PROGRAMA PROGM47S SEPA QUE ARCHIVOS DEBE FUSIONAR.      *
000340*****************************************************************
000350*    MANTENIMIENTO
000360*    1987-09-02 RCV -------- ALTA INICIAL DEL PROGRAMA.
000370*    1988-04-11 RCV TKT#0147 SE AGREGA EL MODO DISTINCT POR
000380*               BLOQUE (ANTES SE GRABABAN TODOS LOS DUPLICADOS).
000390*    1991-01-20 RCV TKT#0398 SE AUMENTA LA CAPACIDAD DEL BLOQUE
000400*               DE 50 A 100 REGISTROS POR FALTA DE CORRIDAS.
000410*    1994-11-03 LFB TKT#0602 SE CORRIGE EL ORDENAMIENTO DEL
000420*               ULTIMO BLOQUE PARCIAL (NO SE ORDENABA SI NO
000430*               LLEGABA A LLENAR LA TABLA).
000440*    1998-07-14 LFB TKT#0711 REVISION Y99 - LOS CAMPOS DE FECHA
000450*               DE ESTE PROGRAMA YA SON AAAAMMDD DE 8 DIGITOS,
000460*               SE CONFIRMA QUE NO REQUIERE CAMBIOS POR EL
000470*               CAMBIO DE SIGLO.
000480*    2001-05-08 MGS TKT#0835 SE AGREGA CATALOGO-CORRIDAS PARA
000490*               NO DEPENDER DE UN CONTEO FIJO DE CORRIDAS AL
000500*               ARMAR EL JCL DEL PASO DE FUSION.
000510*    2006-02-27 MGS TKT#0990 EL NOMBRE DE CADA CORRIDA SE
000520*               CONSTRUYE EN WS-NOM-CORRIDA EN VEZ DE VENIR
000530*               POR PARM, PARA EVITAR ERRORES DE OPERACION.
000540*    2013-10-09 RCV TKT#1204 SE DOCUMENTA WS-CANT-ENCABEZADOS Y
000550*               WS-MODO-DISTINCT COMO PARAMETROS DE OPERACION.
000560*****************************************************************
000570*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000580  ENVIRONMENT DIVISION.
000590  CONFIGURATION SECTION.
000600*
000610  SPECIAL-NAMES.
000620      C01 IS TOP-OF-FORM.
000630*
000640  INPUT-OUTPUT SECTION.
000650  FILE-CONTROL.
000660*
000670      SELECT ENTRADA ASSIGN DDENTRA
000680      ORGANIZATION IS LINE SEQUENTIAL
000690      FILE STATUS IS FS-ENT.
000700*
000710      SELECT CORRIDA-SAL ASSIGN DYNAMIC WS-NOM-CORRIDA
000720      ORGANIZATION IS LINE SEQUENTIAL
000730      FILE STATUS IS FS-CORR.
000740*
000750      SELECT CATALOGO-CORRIDAS ASSIGN DDCATCOR
000760      ORGANIZATION IS LINE SEQUENTIAL
000770      FILE STATUS IS FS-CAT.
000780*
000790*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000800  DATA DIVISION.
000810  FILE SECTION.
000820*
000830  FD  ENTRADA
000840      BLOCK CONTAINS 0 RECORDS
000850      RECORDING MODE IS F.
000860  01  REG-ENTRADA                PIC X(45).
000870*
000880  FD  CORRIDA-SAL
000890      BLOCK CONTAINS 0 RECORDS
000900      RECORDING MODE IS F.
000910  01  REG-CORRIDA                PIC X(45).
000920*
000930  FD  CATALOGO-CORRIDAS
000940      BLOCK CONTAINS 0 RECORDS
000950      RECORDING MODE IS F.
000960  01  REG-CATALOGO.
000970      03  CAT-NOM-CORRIDA        PIC X(08).
000980      03  CAT-CANT-REGS          PIC 9(05).
000990      03  CAT-FILLER             PIC X(37).
001000*
001010  WORKING-STORAGE SECTION.
001020*========================*
001030*
001040*----------- ARCHIVOS -------------------------------------------
001050  77  FS-ENT                     PIC XX      VALUE SPACES.
001060  77  FS-ENT-NUM REDEFINES FS-ENT PIC 9(02).
001070  77  FS-CORR                    PIC XX      VALUE SPACES.
001080  77  FS-CAT                     PIC XX      VALUE SPACES.
001090*
001100  77  WS-STATUS-FIN               PIC X.
001110      88  WS-FIN-LECTURA                     VALUE 'Y'.
001120      88  WS-NO-FIN-LECTURA                  VALUE 'N'.
001130*
001140*----------- PARAMETROS DE OPERACION (AJUSTAR SEGUN NECESIDAD) --
001150*   CAMBIAR ESTOS VALORES Y RECOMPILAR SEGUN EL JOB A CORRER.
001160  77  WS-CANT-ENCABEZADOS         PIC 9(02) COMP  VALUE 1.
001170  77  WS-MODO-DISTINCT            PIC X           VALUE 'S'.
001180      88  WS-DISTINCT-ACTIVO                      VALUE 'S'.
001190      88  WS-DISTINCT-INACTIVO                    VALUE 'N'.
001200*
001210*----------- COPY LIBRO REGISTRO DE TRANSACCION ------------------
001220      COPY CPTRXREG.
001230*
001240*----------- TABLA DE BLOQUE EN MEMORIA --------------------------
001250  77  WS-CAPAC-BLOQUE             PIC 9(03) COMP  VALUE 100.
001260  77  WS-CANT-BLOQUE               PIC 9(03) COMP  VALUE ZEROS.
001270  01  WS-TAB-BLOQUE.
001280      03  WS-TAB-ELEM OCCURS 100 TIMES
001290                      INDEXED BY WS-IDX-A WS-IDX-B.
001300          05  WS-TAB-CUENTA        PIC 9(08).
001310          05  WS-TAB-FECHA         PIC 9(08).
001320          05  WS-TAB-IMPORTE       PIC S9(7)V99.
001330          05  WS-TAB-DESCRIP       PIC X(20).
001340          05  FILLER               PIC X(05).
001350  01  WS-TAB-BLOQUE-INIC REDEFINES WS-TAB-BLOQUE.
001360      03  FILLER                   PIC X(5000).
001370*
001380  01  WS-TAB-AUX.
001390      03  WS-AUX-CUENTA            PIC 9(08).
001400      03  WS-AUX-FECHA             PIC 9(08).
001410      03  WS-AUX-IMPORTE           PIC S9(7)V99.
001420      03  WS-AUX-DESCRIP           PIC X(20).
001430      03  FILLER                   PIC X(05).
001440*
001450*----------- CONTROL DE ENCABEZADOS Y CONTADORES -----------------
001460  77  WS-ENCAB-SALTADOS            PIC 9(02) COMP  VALUE ZEROS.
001470  77  WS-LEIDOS-ENTRADA            PIC 9(07) COMP  VALUE ZEROS.
001480  77  WS-LEIDOS-BLOQUE              PIC 9(07) COMP  VALUE ZEROS.
001490  77  WS-GRABADOS-CORRIDA          PIC 9(07) COMP  VALUE ZEROS.
001500  77  WS-CANT-CORRIDAS             PIC 9(05) COMP  VALUE ZEROS.
001510  77  WS-DUPLICADOS-OMITIDOS       PIC 9(07) COMP  VALUE ZEROS.
001520*
001530*----------- NUMERACION DE ARCHIVOS DE CORRIDA -------------------
001540  77  WS-NOM-CORRIDA               PIC X(08)       VALUE SPACES.
001550  77  WS-NUM-CORRIDA-EDIT          PIC 9(04)       VALUE ZEROS.
001560*
001570*----------- REDEFINES PARA ARMADO DEL NOMBRE DE CORRIDA ---------
001580  01  WS-NOM-CORRIDA-ARMADO.
001590      03  WS-NOM-PREFIJO           PIC X(04)       VALUE 'CORR'.
001600      03  WS-NOM-NUMERO            PIC 9(04)       VALUE ZEROS.
001610  01  WS-NOM-CORRIDA-REDEF REDEFINES WS-NOM-CORRIDA-ARMADO
001620                           PIC X(08).
001630*
001640*----------- IMPRESION (MENSAJES) --------------------------------
001650  77  IMP-CANT-PRINT                PIC ZZ,ZZZ,ZZ9 VALUE ZEROES.
001660*
001670*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001680  PROCEDURE DIVISION.
001690*
001700  MAIN-PROGRAM-I.
001710*
001720      PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
001730      PERFORM 2000-PROCESO-I    THRU 2000-PROCESO-F
001740                                 UNTIL WS-FIN-LECTURA
001750      PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
001760*
001770  MAIN-PROGRAM-F. GOBACK.
001780*
001790*--------------------------------------------------------------
001800  1000-INICIO-I.
001810*
001820      SET WS-NO-FIN-LECTURA TO TRUE
001830      SET WS-DISTINCT-ACTIVO TO TRUE
001840*
001850      OPEN INPUT ENTRADA
001860      IF FS-ENT IS NOT EQUAL '00' THEN
001870         DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENT
001880         MOVE 9999 TO RETURN-CODE
001890         SET WS-FIN-LECTURA TO TRUE
001900      END-IF
001910*
001920      OPEN OUTPUT CATALOGO-CORRIDAS
001930      IF FS-CAT IS NOT EQUAL '00' THEN
001940         DISPLAY '* ERROR EN OPEN CATALOGO-CORRIDAS = ' FS-CAT
001950         MOVE 9999 TO RETURN-CODE
001960         SET WS-FIN-LECTURA TO TRUE
001970      END-IF
001980*
001990      IF NOT WS-FIN-LECTURA THEN
002000         PERFORM 2050-SALTAR-ENCABEZADOS-I
002010            THRU 2050-SALTAR-ENCABEZADOS-F
002020      END-IF.
002030*
002040  1000-INICIO-F. EXIT.
002050*
002060*--------------------------------------------------------------
002070  2050-SALTAR-ENCABEZADOS-I.
002080*
002090      PERFORM 2060-LEER-UN-ENCAB-I THRU 2060-LEER-UN-ENCAB-F
002100         UNTIL WS-ENCAB-SALTADOS >= WS-CANT-ENCABEZADOS
002110            OR WS-FIN-LECTURA.
002120*
002130  2050-SALTAR-ENCABEZADOS-F. EXIT.
002140*
002150  2060-LEER-UN-ENCAB-I.
002160*
002170      PERFORM 2100-LEER-I THRU 2100-LEER-F
002180      IF NOT WS-FIN-LECTURA THEN
002190         ADD 1 TO WS-ENCAB-SALTADOS
002200      END-IF.
002210*
002220  2060-LEER-UN-ENCAB-F. EXIT.
002230*
002240*--------------------------------------------------------------
002250  2000-PROCESO-I.
002260*
002270      PERFORM 2200-LLENAR-BLOQUE-I THRU 2200-LLENAR-BLOQUE-F
002280*
002290      IF WS-CANT-BLOQUE > ZEROS THEN
002300         PERFORM 2300-ORDENAR-BLOQUE-I THRU 2300-ORDENAR-BLOQUE-F
002310         PERFORM 2500-CORRIDA-NUEVA-I  THRU 2500-CORRIDA-NUEVA-F
002320         PERFORM 2400-GRABAR-CORRIDA-I THRU 2400-GRABAR-CORRIDA-F
002330         PERFORM 2600-CORRIDA-CIERRE-I THRU 2600-CORRIDA-CIERRE-F
002340      END-IF.
002350*
002360  2000-PROCESO-F. EXIT.
002370*
002380*----  LLENA LA TABLA DE BLOQUE HASTA CAPACIDAD O FIN DE ARCHIVO -
002390  2200-LLENAR-BLOQUE-I.
002400*
002410      MOVE SPACES TO WS-TAB-BLOQUE-INIC
002420      MOVE ZEROS TO WS-CANT-BLOQUE
002430*
002440      PERFORM 2220-LEER-UN-ELEM-I THRU 2220-LEER-UN-ELEM-F
002450         UNTIL WS-CANT-BLOQUE >= WS-CAPAC-BLOQUE
002460            OR WS-FIN-LECTURA.
002470*
002480  2200-LLENAR-BLOQUE-F. EXIT.
002490*
002500  2220-LEER-UN-ELEM-I.
002510*
002520      PERFORM 2100-LEER-I THRU 2100-LEER-F
002530      IF NOT WS-FIN-LECTURA THEN
002540         ADD 1 TO WS-CANT-BLOQUE
002550         MOVE TX-NRO-CUENTA  TO WS-TAB-CUENTA (WS-CANT-BLOQUE)
002560         MOVE TX-FECHA-MOV   TO WS-TAB-FECHA  (WS-CANT-BLOQUE)
002570         MOVE TX-IMPORTE     TO WS-TAB-IMPORTE (WS-CANT-BLOQUE)
002580         MOVE TX-DESCRIPCION TO WS-TAB-DESCRIP (WS-CANT-BLOQUE)
002590      END-IF.
002600*
002610  2220-LEER-UN-ELEM-F. EXIT.
002620*
002630*--------------------------------------------------------------
002640  2100-LEER-I.
002650*
002660      READ ENTRADA INTO REG-TRANSACCION
002670*
002680      EVALUATE FS-ENT
002690         WHEN '00'
002700            ADD 1 TO WS-LEIDOS-ENTRADA
002710            CONTINUE
002720         WHEN '10'
002730            SET WS-FIN-LECTURA TO TRUE
002740         WHEN OTHER
002750            DISPLAY '* INVALID AREA - ERROR LECTURA ENTRADA = '
002760                    FS-ENT-NUM
002770            MOVE 9999 TO RETURN-CODE
002780            SET WS-FIN-LECTURA TO TRUE
002790      END-EVALUATE.
002800*
002810  2100-LEER-F. EXIT.
002820*
002830*---- ORDENA ASCENDENTE POR NUMERO DE CUENTA (METODO BURBUJA) ---
002840  2300-ORDENAR-BLOQUE-I.
002850*
002860      PERFORM 2320-RECORRER-FILA-I THRU 2320-RECORRER-FILA-F
002870         VARYING WS-IDX-A FROM 1 BY 1
002880            UNTIL WS-IDX-A > WS-CANT-BLOQUE - 1.
002890*
002900  2300-ORDENAR-BLOQUE-F. EXIT.
002910*
002920  2320-RECORRER-FILA-I.
002930*
002940      PERFORM 2340-COMPARAR-UN-PAR-I THRU 2340-COMPARAR-UN-PAR-F
002950         VARYING WS-IDX-B FROM 1 BY 1
002960            UNTIL WS-IDX-B > WS-CANT-BLOQUE - WS-IDX-A.
002970*
002980  2320-RECORRER-FILA-F. EXIT.
002990*
003000  2340-COMPARAR-UN-PAR-I.
003010*
003020      IF WS-TAB-CUENTA (WS-IDX-B) >
003030         WS-TAB-CUENTA (WS-IDX-B + 1) THEN
003040         PERFORM 2350-INTERCAMBIAR-I
003050            THRU 2350-INTERCAMBIAR-F
003060      END-IF.
003070*
003080  2340-COMPARAR-UN-PAR-F. EXIT.
003090*
003100*--------------------------------------------------------------
003110  2350-INTERCAMBIAR-I.
003120*
003130      MOVE WS-TAB-ELEM (WS-IDX-B)     TO WS-TAB-AUX
003140      MOVE WS-TAB-ELEM (WS-IDX-B + 1) TO WS-TAB-ELEM (WS-IDX-B)
003150      MOVE WS-TAB-AUX           TO WS-TAB-ELEM (WS-IDX-B + 1).
003160*
003170  2350-INTERCAMBIAR-F. EXIT.
003180*
003190*---- ABRE UN NUEVO ARCHIVO DE CORRIDA NUMERADO SECUENCIAL ------
003200  2500-CORRIDA-NUEVA-I.
003210*
003220      ADD 1 TO WS-CANT-CORRIDAS
003230      MOVE WS-CANT-CORRIDAS TO WS-NOM-NUMERO
003240      MOVE WS-NOM-CORRIDA-REDEF TO WS-NOM-CORRIDA
003250      MOVE ZEROS TO WS-GRABADOS-CORRIDA
003260*
003270      OPEN OUTPUT CORRIDA-SAL
003280      IF FS-CORR IS NOT EQUAL '00' THEN
003290         DISPLAY '* ERROR EN OPEN CORRIDA-SAL ' WS-NOM-CORRIDA
003300                 ' = ' FS-CORR
003310         MOVE 9999 TO RETURN-CODE
003320         SET WS-FIN-LECTURA TO TRUE
003330      END-IF.
003340*
003350  2500-CORRIDA-NUEVA-F. EXIT.
003360*
003370*---- GRABA EL BLOQUE ORDENADO, APLICANDO LA REGLA DISTINCT -----
003380  2400-GRABAR-CORRIDA-I.
003390*
003400      PERFORM 2420-GRABAR-UN-ELEM-I THRU 2420-GRABAR-UN-ELEM-F
003410         VARYING WS-IDX-A FROM 1 BY 1
003420            UNTIL WS-IDX-A > WS-CANT-BLOQUE.
003430*
003440  2400-GRABAR-CORRIDA-F. EXIT.
003450*
003460  2420-GRABAR-UN-ELEM-I.
003470*
003480      IF WS-IDX-A > 1
003490         AND WS-DISTINCT-ACTIVO
003500         AND WS-TAB-CUENTA (WS-IDX-A) =
003510             WS-TAB-CUENTA (WS-IDX-A - 1) THEN
003520         DISPLAY '* AVISO - CLAVE DUPLICADA OMITIDA CUENTA='
003530                 WS-TAB-CUENTA (WS-IDX-A)
003540         ADD 1 TO WS-DUPLICADOS-OMITIDOS
003550      ELSE
003560         MOVE WS-TAB-CUENTA   (WS-IDX-A) TO TX-NRO-CUENTA
003570         MOVE WS-TAB-FECHA    (WS-IDX-A) TO TX-FECHA-MOV
003580         MOVE WS-TAB-IMPORTE  (WS-IDX-A) TO TX-IMPORTE
003590         MOVE WS-TAB-DESCRIP  (WS-IDX-A) TO TX-DESCRIPCION
003600         WRITE REG-CORRIDA FROM REG-TRANSACCION
003610         IF FS-CORR IS NOT EQUAL '00' THEN
003620            DISPLAY '* ERROR EN WRITE CORRIDA-SAL = ' FS-CORR
003630            MOVE 9999 TO RETURN-CODE
003640            SET WS-FIN-LECTURA TO TRUE
003650         END-IF
003660         ADD 1 TO WS-GRABADOS-CORRIDA
003670      END-IF.
003680*
003690  2420-GRABAR-UN-ELEM-F. EXIT.
003700*
003710*---- CIERRA LA CORRIDA Y AGREGA SU ENTRADA AL CATALOGO ---------
003720  2600-CORRIDA-CIERRE-I.
003730*
003740      CLOSE CORRIDA-SAL
003750      IF FS-CORR IS NOT EQUAL '00' THEN
003760         DISPLAY '* ERROR EN CLOSE CORRIDA-SAL = ' FS-CORR
003770         MOVE 9999 TO RETURN-CODE
003780      END-IF
003790*
003800      MOVE WS-NOM-CORRIDA       TO CAT-NOM-CORRIDA
003810      MOVE WS-GRABADOS-CORRIDA  TO CAT-CANT-REGS
003820      MOVE SPACES               TO CAT-FILLER
003830      WRITE REG-CATALOGO
003840      IF FS-CAT IS NOT EQUAL '00' THEN
003850         DISPLAY '* ERROR EN WRITE CATALOGO-CORRIDAS = ' FS-CAT
003860         MOVE 9999 TO RETURN-CODE
003870         SET WS-FIN-LECTURA TO TRUE
003880      END-IF
003890*
003900      DISPLAY '  CORRIDA GENERADA: ' WS-NOM-CORRIDA
003910              '  REGISTROS: ' WS-GRABADOS-CORRIDA.
003920*
003930  2600-CORRIDA-CIERRE-F. EXIT.
003940*
003950*--------------------------------------------------------------
003960  9999-FINAL-I.
003970*
003980      CLOSE ENTRADA
003990      IF FS-ENT IS NOT EQUAL '00' THEN
004000         DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENT
004010         MOVE 9999 TO RETURN-CODE
004020      END-IF
004030*
004040      CLOSE CATALOGO-CORRIDAS
004050      IF FS-CAT IS NOT EQUAL '00' THEN
004060         DISPLAY '* ERROR EN CLOSE CATALOGO-CORRIDAS = ' FS-CAT
004070         MOVE 9999 TO RETURN-CODE
004080      END-IF
004090*
004100      MOVE WS-CANT-CORRIDAS TO IMP-CANT-PRINT
004110      DISPLAY '**********************************************'
004120      DISPLAY '  PROGM46S - GENERADOR DE CORRIDAS - RESUMEN'
004130      DISPLAY '  REGISTROS LEIDOS      : ' WS-LEIDOS-ENTRADA
004140      DISPLAY '  CORRIDAS GENERADAS    : ' IMP-CANT-PRINT
004150      DISPLAY '  DUPLICADOS OMITIDOS   : ' WS-DUPLICADOS-OMITIDOS
004160      DISPLAY '**********************************************'.
004170*
004180  9999-FINAL-F. EXIT.
004190*
004200  END PROGRAM PROGM46S.
